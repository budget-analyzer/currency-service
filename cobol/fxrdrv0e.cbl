000100      ******************************************************************
000110      * FXRDRV0O -- Kursimport-Hauptlauf Wechselkurse
000120      *
000130      * Letzte Aenderung :: 2024-03-04
000140      * Letzte Version   :: B.00.03
000150      * Kurzbeschreibung :: Liest je Waehrungsserie die neuen Tages-
000160      *                     kurse des Providers, schreibt sie in die
000170      *                     Kursstammdatei fort und druckt je Waehrung
000180      *                     sowie als Gesamtsumme eine Ergebniszeile.
000190      *                     UPSI-2 schaltet zusaetzlich den Altlauf THB
000200      *                     dazu (einzelne CSV-Quelle, vor Einfuehrung
000210      *                     der Waehrungsserien verwendet).
000220      * Auftrag          :: FXIMP-1
000230      *-------|----------|-----|---------------------------------------*
000240      * Vers. | Datum    | von | Kommentar                             *
000250      *-------|----------|-----|---------------------------------------*
000260      *A.00.00|1987-05-28| kl  | Neuerstellung (Einzelwaehrung THB)
000270      *A.01.00|1991-09-12| mh  | Korrektur Rundungsfehler beim Kurs-
000280      *       |          |     | vergleich (Auftrag FX-114)
000290      *A.02.00|1995-04-03| rs  | Kursgenauigkeit auf 6 Nachkomma-
000300      *       |          |     | stellen erweitert (Auftrag FX-201)
000310      *A.02.01|1998-11-23| ts  | Jahr-2000-Pruefung: Datumsfelder
000320      *       |          |     | bereits achtstellig CCYYMMDD, keine
000330      *       |          |     | Anpassung erforderlich
000340      *A.03.00|2006-07-19| kl  | Umstellung von Enscribe-Datei auf
000350      *       |          |     | LINE SEQUENTIAL (Auftrag FX-340)
000360      *B.00.00|2024-02-05| kl  | Neufassung: Waehrungsserien-Mehr-
000370      *       |          |     | fachimport eingefuehrt, Altlauf THB
000380      *       |          |     | unter UPSI-2 weitergefuehrt
000390      *       |          |     | (Auftrag FXIMP-1)
000400      *B.00.01|2024-02-09| kl  | Praezision auf S9(7)V9(6) umgestellt,
000410      *       |          |     | FXRSAV0M liefert jetzt Aktionskenn-
000420      *       |          |     | zahl statt Boolean (Auftrag FXIMP-3)
000430      *B.00.02|2024-02-16| kl  | Stammtabelle: Einfuegen mit Binaer-
000440      *       |          |     | suche + Verschieben statt Neusort,
000450      *       |          |     | da SORT-Verb in dieser Installation
000460      *       |          |     | fuer Stammdatenlauf nicht freigegeben
000470      *B.00.03|2024-03-04| kl  | Altlauf THB (UPSI-2) reaktiviert,
000480      *       |          |     | liest dieselbe INCOMING-RATES-FILE,
000490      *       |          |     | filtert auf THB und verwirft Platz-
000500      *       |          |     | halterzeilen ohne gueltigen Zahlen-
000510      *       |          |     | kurs (Auftrag FXIMP-7)
000520      *----------------------------------------------------------------*
000530      *
000540      * Programmbeschreibung
000550      * --------------------
000560      * Hauptlauf fuer den naechtlichen Wechselkursimport. Je Eintrag
000570      * in CURRENCY-SERIES-FILE (CS-ENABLED = "J"... nein "Y") wird aus
000580      * der Kursstammdatei das Startdatum ermittelt (letztes vorhan-
000590      * denes Datum + 1 Kalendertag, oder unbeschraenkt, falls noch
000600      * kein Stammsatz existiert), dann werden alle passenden Zeilen
000610      * aus INCOMING-RATES-FILE uebernommen. FXRSAV0M entscheidet je
000620      * Kurszeile, ob sie neu, geaendert oder unveraendert ist; die
000630      * Stammtabelle selbst wird ausschliesslich hier im Hauptlauf
000640      * gefuehrt (Binaersuche + Einfuegen mit Verschieben, damit die
000650      * neue Stammdatei weiterhin aufsteigend nach Waehrung/Datum
000660      * geschrieben werden kann).
000670      *
000680      ******************************************************************
000690
000700       IDENTIFICATION DIVISION.
000710
000720       PROGRAM-ID. FXRDRV0O.
000730
000740       AUTHOR.        K. LEHNER.
000750       INSTALLATION.  FX-ABRECHNUNG.
000760       DATE-WRITTEN.  1987-05-28.
000770       DATE-COMPILED.
000780       SECURITY.      NUR FUER INTERNE VERWENDUNG.
000790
000800       ENVIRONMENT DIVISION.
000810       CONFIGURATION SECTION.
000820       SPECIAL-NAMES.
000830           SWITCH-15 IS ANZEIGE-VERSION
000840               ON STATUS IS SHOW-VERSION
000850           SWITCH-2  IS THB-ALTLAUF-SCHALTER
000860               ON STATUS IS RUN-LEGACY-THB
000870           C01 IS TOP-OF-FORM
000880           CLASS ALPHNUM IS "0123456789"
000890                            "abcdefghijklmnopqrstuvwxyz"
000900                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000910                            " .,;-_!$%&/=*+".
000920
000930       INPUT-OUTPUT SECTION.
000940       FILE-CONTROL.
000950           SELECT CURRENCY-SERIES-FILE
000960               ASSIGN TO CURRSRCF
000970               ORGANIZATION IS LINE SEQUENTIAL
000980               FILE STATUS IS CS-FILE-STATUS.
000990
001000           SELECT INCOMING-RATES-FILE
001010               ASSIGN TO INCRATEF
001020               ORGANIZATION IS LINE SEQUENTIAL
001030               FILE STATUS IS IR-FILE-STATUS.
001040
001050           SELECT EXCHANGE-RATE-MASTER-IN
001060               ASSIGN TO EXRATEMI
001070               ORGANIZATION IS LINE SEQUENTIAL
001080               FILE STATUS IS MI-FILE-STATUS.
001090
001100           SELECT EXCHANGE-RATE-MASTER-OUT
001110               ASSIGN TO EXRATEMO
001120               ORGANIZATION IS LINE SEQUENTIAL
001130               FILE STATUS IS MO-FILE-STATUS.
001140
001150           SELECT IMPORT-RESULT-REPORT
001160               ASSIGN TO IMPRESF
001170               ORGANIZATION IS LINE SEQUENTIAL
001180               FILE STATUS IS RP-FILE-STATUS.
001190
001200       DATA DIVISION.
001210       FILE SECTION.
001220
001230       FD  CURRENCY-SERIES-FILE.
001240           COPY FXCURSC OF "=FXLIB".
001250
001260       FD  INCOMING-RATES-FILE.
001270           COPY FXINRTC OF "=FXLIB".
001280
001290       FD  EXCHANGE-RATE-MASTER-IN.
001300           COPY FXEXRTC OF "=FXLIB"
001310               REPLACING ==EXCHANGE-RATE-REC==  BY ==EXCHANGE-RATE-IN==.
001320
001330       FD  EXCHANGE-RATE-MASTER-OUT.
001340           COPY FXEXRTC OF "=FXLIB"
001350               REPLACING ==EXCHANGE-RATE-REC==  BY ==EXCHANGE-RATE-OUT==.
001360
001370      *            Bedrucktes Satzbild: Waehrung, Anzahl neu/geaendert/
001380      *            unveraendert, Summe verarbeitet, fruehestes und
001390      *            spaetestes Datum je Zeile -- hier direkt und nicht
001400      *            per COPY aus FXRESLC eingebunden, da der Kopier-
001410      *            bereich sonst den Summensatz IMPORT-RESULT-REC ein
001420      *            zweites Mal mitbrächte (siehe IMPORT-RESULT-WORK
001430      *            unten).
001440       FD  IMPORT-RESULT-REPORT.
001450       01  REPORT-LINE.
001460           05  RPL-CURRENCY            PIC X(03).
001470           05  FILLER                  PIC X(01).
001480           05  RPL-NEW-COUNT           PIC ZZZZZZ9.
001490           05  FILLER                  PIC X(01).
001500           05  RPL-UPDATED-COUNT       PIC ZZZZZZ9.
001510           05  FILLER                  PIC X(01).
001520           05  RPL-SKIPPED-COUNT       PIC ZZZZZZ9.
001530           05  FILLER                  PIC X(01).
001540           05  RPL-TOTAL-PROCESSED     PIC ZZZZZZ9.
001550           05  FILLER                  PIC X(01).
001560           05  RPL-EARLIEST-DATE       PIC X(08).
001570           05  FILLER                  PIC X(01).
001580           05  RPL-LATEST-DATE         PIC X(08).
001590           05  FILLER                  PIC X(27).
001600
001610       WORKING-STORAGE SECTION.
001620      *-------------------------------------------------------------------
001630      * Comp-Felder: Praefix Cn mit n = Anzahl Digits
001640      *-------------------------------------------------------------------
001650       01          COMP-FELDER.
001660      *            Stammtabelle
001670           05      C9-MASTER-COUNT      PIC S9(09) COMP VALUE ZERO.
001680      *            Bei Tabellenvergr. anpassen (auch OCCURS unten!)
001690           05      C9-MASTER-MAX        PIC S9(09) COMP VALUE 20000.
001700      *            Eingangstabelle Tageskurse
001710           05      C9-INCOMING-COUNT    PIC S9(09) COMP VALUE ZERO.
001720      *            Bei Tabellenvergr. anpassen (auch OCCURS unten!)
001730           05      C9-INCOMING-MAX      PIC S9(09) COMP VALUE 20000.
001740      *            Zaehler / Indizes Verarbeitung
001750           05      C9-ENABLED-COUNT     PIC S9(09) COMP VALUE ZERO.
001760           05      C9-FETCH-COUNT       PIC S9(09) COMP VALUE ZERO.
001770           05      C9-SCAN-IDX          PIC S9(09) COMP.
001780           05      C9-MSCAN-IDX         PIC S9(09) COMP.
001790      *            Binaersuche Stammtabelle
001800           05      C9-FOUND-IDX         PIC S9(09) COMP.
001810           05      C9-INSERT-AT         PIC S9(09) COMP.
001820           05      C9-BS-LOW            PIC S9(09) COMP.
001830           05      C9-BS-HIGH           PIC S9(09) COMP.
001840           05      C9-BS-MID            PIC S9(09) COMP.
001850      *            Verschieben beim Einfuegen
001860           05      C9-SHIFT-IDX         PIC S9(09) COMP.
001870           05      C9-SHIFT-TO          PIC S9(09) COMP.
001880           05      C9-SHIFT-START       PIC S9(09) COMP.
001890      *            Schreiben neue Stammdatei
001900           05      C9-WRITE-IDX         PIC S9(09) COMP.
001910      *            Datumsrechnung (U2nn)
001920           05      C4-DAYS-IN-MONTH     PIC S9(04) COMP.
001930           05      C4-REM4              PIC S9(04) COMP.
001940           05      C4-REM100            PIC S9(04) COMP.
001950           05      C4-REM400            PIC S9(04) COMP.
001960           05      C9-DIV-TEMP          PIC S9(09) COMP.
001970           05      FILLER               PIC X(01).
001980
001990      *-------------------------------------------------------------------
002000      * Display-Felder: Praefix D
002010      *-------------------------------------------------------------------
002020       01          DISPLAY-FELDER.
002030           05      D-NUM4               PIC -9(04).
002040           05      D-DATUM              PIC 9(08).
002050           05      D-KURS               PIC -9(07).9(06).
002060           05      FILLER               PIC X(01).
002070
002080      *-------------------------------------------------------------------
002090      * Felder mit konstantem Inhalt: Praefix K
002100      *-------------------------------------------------------------------
002110       01          KONSTANTE-FELDER.
002120           05      K-MODUL              PIC X(08) VALUE "FXRDRV0O".
002130           05      K-SAVE-MODUL         PIC X(08) VALUE "FXRSAV0M".
002140           05      K-BASE-CURRENCY      PIC X(03) VALUE "USD".
002150           05      K-LEGACY-CCY         PIC X(03) VALUE "THB".
002160           05      FILLER               PIC X(01).
002170
002180      *-------------------------------------------------------------------
002190      * Monatslaengen-Tabelle (fuer Kalenderfortschreibung U2nn)
002200      *-------------------------------------------------------------------
002210       01          MONTH-LENGTH-TABLE.
002220           05      ML-ENTRY OCCURS 12 TIMES PIC S9(02) COMP
002230                       VALUES ARE 31 28 31 30 31 30
002240                                  31 31 30 31 30 31.
002250           05      FILLER               PIC X(01).
002260
002270      *----------------------------------------------------------------*
002280      * Conditional-Felder
002290      *----------------------------------------------------------------*
002300       01          SCHALTER.
002310           05      CS-FILE-STATUS       PIC X(02).
002320                88 CS-FILE-OK                      VALUE "00".
002330                88 CS-FILE-EOF                     VALUE "10".
002340                88 CS-FILE-NOK                     VALUE "01" THRU "09"
002350                                                          "11" THRU "99".
002360
002370           05      IR-FILE-STATUS       PIC X(02).
002380                88 IR-FILE-OK                      VALUE "00".
002390                88 IR-FILE-EOF                      VALUE "10".
002400                88 IR-FILE-NOK                      VALUE "01" THRU "09"
002410                                                           "11" THRU "99".
002420
002430           05      MI-FILE-STATUS       PIC X(02).
002440                88 MI-FILE-OK                       VALUE "00".
002450                88 MI-FILE-EOF                       VALUE "10".
002460                88 MI-FILE-NOTFOUND                  VALUE "35".
002470                88 MI-FILE-NOK                       VALUE "01" THRU "09"
002480                                                           "11" THRU "34"
002490                                                           "36" THRU "99".
002500
002510           05      MO-FILE-STATUS       PIC X(02).
002520                88 MO-FILE-OK                        VALUE "00".
002530                88 MO-FILE-NOK                       VALUE "01" THRU "99".
002540
002550           05      RP-FILE-STATUS       PIC X(02).
002560                88 RP-FILE-OK                        VALUE "00".
002570                88 RP-FILE-NOK                       VALUE "01" THRU "99".
002580
002590           05      PRG-STATUS           PIC 9.
002600                88 PRG-OK                           VALUE ZERO.
002610                88 PRG-ABBRUCH                      VALUE 2.
002620
002630           05      CS-EOF-FLAG          PIC X(01)   VALUE "N".
002640                88 CS-AT-EOF                        VALUE "Y".
002650
002660           05      IR-EOF-FLAG          PIC X(01)   VALUE "N".
002670                88 IR-AT-EOF                        VALUE "Y".
002680
002690           05      MI-EOF-FLAG          PIC X(01)   VALUE "N".
002700                88 MI-AT-EOF                        VALUE "Y".
002710
002720           05      W-START-SCOPE-FLAG   PIC X(01).
002730                88 W-START-UNBOUNDED                VALUE "U".
002740                88 W-START-BOUNDED                  VALUE "B".
002750
002760           05      FILLER                PIC X(01).
002770
002780      *-------------------------------------------------------------------
002790      * weitere Arbeitsfelder: Praefix W
002800      *-------------------------------------------------------------------
002810       01          WORK-FELDER.
002820           05      W-DUMMY              PIC X(02).
002830      *            laufende Eingangszeile (Haupt- wie Altlauf)
002840           05      W-INCOMING-CCY       PIC X(03).
002850           05      W-INCOMING-DATE      PIC 9(08).
002860           05      W-INCOMING-VALUE-X.
002870               10  W-INCOMING-SIGN      PIC X(01).
002880               10  W-INCOMING-DIGITS    PIC 9(13).
002890           05      W-INCOMING-VALUE REDEFINES W-INCOMING-VALUE-X
002900                                        PIC S9(07)V9(06)
002910                                            SIGN IS LEADING SEPARATE.
002920      *            Startdatum je Waehrung (oder global im Altlauf)
002930           05      W-LATEST-ON-FILE     PIC 9(08) VALUE ZERO.
002940           05      W-START-DATE         PIC 9(08) VALUE ZERO.
002950      *            fruehestes/spaetestes Datum der laufenden Waehrung
002960           05      W-EARLIEST-DATE      PIC 9(08) VALUE ZERO.
002970           05      W-LATEST-DATE        PIC 9(08) VALUE ZERO.
002980      *            Kalenderfortschreibung (U210/U220/U230)
002990           05      W-DATE-WORK.
003000               10  W-DATE-CCYY          PIC 9(04).
003010               10  W-DATE-MM            PIC 9(02).
003020               10  W-DATE-DD            PIC 9(02).
003030           05      W-DATE-NUM REDEFINES W-DATE-WORK
003040                                        PIC 9(08).
003050           05      ZEILE                PIC X(80) VALUE SPACES.
003060           05      FILLER               PIC X(01).
003070
003080      *-------------------------------------------------------------------
003090      * Stammtabelle Wechselkurse -- im Hauptspeicher gefuehrt, weil
003100      * dieser Uebersetzer ueber keinen indizierten (KSDS-) Dateizugriff
003110      * verfuegt; vollstaendig aus EXCHANGE-RATE-MASTER-IN geladen,
003120      * waehrend des Laufs fortgeschrieben, am Ende vollstaendig nach
003130      * EXCHANGE-RATE-MASTER-OUT zurueckgeschrieben.
003140      *-------------------------------------------------------------------
003150       01          MASTER-TABLE.
003160           05      MASTER-ENTRY OCCURS 1 TO 20000 TIMES
003170                       DEPENDING ON C9-MASTER-COUNT
003180                       ASCENDING KEY IS MT-TARGET-CCY MT-RATE-DATE
003190                       INDEXED BY MT-IDX.
003200               10  MT-BASE-CCY          PIC X(03).
003210               10  MT-TARGET-CCY        PIC X(03).
003220               10  MT-RATE-DATE         PIC 9(08).
003230               10  MT-RATE-VALUE-X.
003240                   15 MT-RATE-SIGN      PIC X(01).
003250                   15 MT-RATE-DIGITS    PIC 9(13).
003260               10  MT-RATE-VALUE REDEFINES MT-RATE-VALUE-X
003270                                        PIC S9(07)V9(06)
003280                                            SIGN IS LEADING SEPARATE.
003290               10  FILLER               PIC X(01).
003300
003310      *-------------------------------------------------------------------
003320      * Eingangstabelle Tageskurse -- einmalig aus INCOMING-RATES-FILE
003330      * geladen (nach Waehrung/Datum aufsteigend, wie vom Provider
003340      * geliefert), je Waehrungsserie per Tabellendurchlauf gefiltert.
003350      *-------------------------------------------------------------------
003360       01          INCOMING-TABLE.
003370           05      INCOMING-ENTRY OCCURS 1 TO 20000 TIMES
003380                       DEPENDING ON C9-INCOMING-COUNT
003390                       ASCENDING KEY IS IT-CURRENCY-CODE IT-RATE-DATE
003400                       INDEXED BY IT-IDX.
003410               10  IT-CURRENCY-CODE     PIC X(03).
003420               10  IT-RATE-DATE         PIC 9(08).
003430               10  IT-RATE-VALUE-X.
003440                   15 IT-RATE-SIGN      PIC X(01).
003450                   15 IT-RATE-DIGITS    PIC 9(13).
003460               10  IT-RATE-VALUE REDEFINES IT-RATE-VALUE-X
003470                                        PIC S9(07)V9(06)
003480                                            SIGN IS LEADING SEPARATE.
003490               10  FILLER               PIC X(01).
003500
003510      *-------------------------------------------------------------------
003520      * Ergebniszeilen je Waehrung + Gesamtsumme -- FXRESLC
003530      *-------------------------------------------------------------------
003540       01          IMPORT-RESULT-WORK.
003550           COPY FXRESLC OF "=FXLIB".
003560
003570       01          GRAND-TOTALS.
003580           05      GT-NEW-COUNT         PIC 9(07) VALUE ZERO.
003590           05      GT-UPDATED-COUNT     PIC 9(07) VALUE ZERO.
003600           05      GT-SKIPPED-COUNT     PIC 9(07) VALUE ZERO.
003610           05      GT-TOTAL-PROCESSED   PIC 9(07) VALUE ZERO.
003620           05      GT-EARLIEST-DATE     PIC 9(08) VALUE ZERO.
003630           05      GT-LATEST-DATE       PIC 9(08) VALUE ZERO.
003640           05      GT-DATES-SEEN-FLAG   PIC X(01) VALUE "N".
003650                88 GT-DATES-SEEN                  VALUE "Y".
003660                88 GT-NO-DATES-SEEN                VALUE "N".
003670           05      FILLER               PIC X(01).
003680
003690      *-------------------------------------------------------------------
003700      * Uebergabe an FXRSAV0M: Praefix LINK
003710      *-------------------------------------------------------------------
003720       01     LINK-REC.
003730           05  LINK-HDR.
003740            10 LINK-FOUND-FLAG          PIC X(01).
003750               88 LINK-FOUND                       VALUE "Y".
003760               88 LINK-NOT-FOUND                   VALUE "N".
003770            10 LINK-ACTION-CODE         PIC 9(01).
003780               88 LINK-ACTION-NEW                  VALUE 1.
003790               88 LINK-ACTION-UPDATED              VALUE 2.
003800               88 LINK-ACTION-SKIPPED              VALUE 3.
003810           05  LINK-DATA.
003820            10 LINK-EXISTING-VALUE-X.
003830               15 LINK-EXISTING-SIGN    PIC X(01).
003840               15 LINK-EXISTING-DIGITS  PIC 9(13).
003850            10 LINK-EXISTING-VALUE REDEFINES LINK-EXISTING-VALUE-X
003860                                        PIC S9(07)V9(06)
003870                                            SIGN IS LEADING SEPARATE.
003880            10 LINK-INCOMING-VALUE-X.
003890               15 LINK-INCOMING-SIGN    PIC X(01).
003900               15 LINK-INCOMING-DIGITS  PIC 9(13).
003910            10 LINK-INCOMING-VALUE REDEFINES LINK-INCOMING-VALUE-X
003920                                        PIC S9(07)V9(06)
003930                                            SIGN IS LEADING SEPARATE.
003940
003950       PROCEDURE DIVISION.
003960      ******************************************************************
003970      * Steuerungs-Section
003980      ******************************************************************
003990       A100-STEUERUNG SECTION.
004000       A100-00.
004010      **  ---> wenn SWITCH-15 gesetzt ist
004020      **  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
004030           IF  SHOW-VERSION
004040               DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
004050               STOP RUN
004060           END-IF
004070
004080      **  ---> Vorlauf: Dateien oeffnen, Tabellen laden
004090           PERFORM B000-VORLAUF
004100
004110           IF  PRG-ABBRUCH
004120               CONTINUE
004130           ELSE
004140               PERFORM B100-VERARBEITUNG
004150               IF  RUN-LEGACY-THB
004160                   PERFORM B700-LEGACY-THB-IMPORT
004170               END-IF
004180           END-IF
004190
004200      **  ---> Nachlauf: neue Stammdatei schreiben, Dateien schliessen
004210           PERFORM B090-ENDE
004220           STOP RUN
004230           .
004240       A100-99.
004250           EXIT.
004260
004270      ******************************************************************
004280      * Vorlauf
004290      ******************************************************************
004300       B000-VORLAUF SECTION.
004310       B000-00.
004320           PERFORM C000-INIT
004330
004340           OPEN INPUT CURRENCY-SERIES-FILE
004350           IF  CS-FILE-NOK
004360               DISPLAY "FEHLER OPEN CURRENCY-SERIES-FILE: "
004370                       CS-FILE-STATUS
004380               SET PRG-ABBRUCH TO TRUE
004390               EXIT SECTION
004400           END-IF
004410
004420           OPEN INPUT INCOMING-RATES-FILE
004430           IF  IR-FILE-NOK
004440               DISPLAY "FEHLER OPEN INCOMING-RATES-FILE: "
004450                       IR-FILE-STATUS
004460               SET PRG-ABBRUCH TO TRUE
004470               EXIT SECTION
004480           END-IF
004490           PERFORM B030-LOAD-INCOMING-TABLE
004500           CLOSE INCOMING-RATES-FILE
004510
004520           OPEN INPUT EXCHANGE-RATE-MASTER-IN
004530           IF  MI-FILE-NOTFOUND
004540      **         ---> erster Lauf: noch keine Stammdatei vorhanden
004550               CONTINUE
004560           ELSE
004570               IF  MI-FILE-NOK
004580                   DISPLAY "FEHLER OPEN EXCHANGE-RATE-MASTER-IN: "
004590                           MI-FILE-STATUS
004600                   SET PRG-ABBRUCH TO TRUE
004610                   EXIT SECTION
004620               ELSE
004630                   PERFORM B020-LOAD-MASTER-TABLE
004640               END-IF
004650           END-IF
004660
004670           OPEN OUTPUT IMPORT-RESULT-REPORT
004680           IF  RP-FILE-NOK
004690               DISPLAY "FEHLER OPEN IMPORT-RESULT-REPORT: "
004700                       RP-FILE-STATUS
004710               SET PRG-ABBRUCH TO TRUE
004720               EXIT SECTION
004730           END-IF
004740           .
004750       B000-99.
004760           EXIT.
004770
004780      ******************************************************************
004790      * Stammtabelle laden (EXCHANGE-RATE-MASTER-IN, aufsteigend)
004800      ******************************************************************
004810       B020-LOAD-MASTER-TABLE SECTION.
004820       B020-00.
004830           MOVE ZERO  TO C9-MASTER-COUNT
004840           MOVE "N"   TO MI-EOF-FLAG
004850           READ EXCHANGE-RATE-MASTER-IN
004860               AT END SET MI-AT-EOF TO TRUE
004870           END-READ
004880           PERFORM B021-LOAD-MASTER-ROW UNTIL MI-AT-EOF
004890           CLOSE EXCHANGE-RATE-MASTER-IN
004900           .
004910       B020-99.
004920           EXIT.
004930
004940       B021-LOAD-MASTER-ROW SECTION.
004950       B021-00.
004960           IF  C9-MASTER-COUNT < C9-MASTER-MAX
004970               ADD 1 TO C9-MASTER-COUNT
004980               MOVE ER-BASE-CURRENCY-CODE   OF EXCHANGE-RATE-IN
004990                                        TO MT-BASE-CCY(C9-MASTER-COUNT)
005000               MOVE ER-TARGET-CURRENCY-CODE OF EXCHANGE-RATE-IN
005010                                        TO MT-TARGET-CCY(C9-MASTER-COUNT)
005020               MOVE ER-RATE-DATE            OF EXCHANGE-RATE-IN
005030                                        TO MT-RATE-DATE(C9-MASTER-COUNT)
005040               MOVE ER-RATE-VALUE           OF EXCHANGE-RATE-IN
005050                                        TO MT-RATE-VALUE(C9-MASTER-COUNT)
005060           ELSE
005070               DISPLAY "FEHLER: Stammtabelle voll beim Laden"
005080           END-IF
005090           READ EXCHANGE-RATE-MASTER-IN
005100               AT END SET MI-AT-EOF TO TRUE
005110           END-READ
005120           .
005130       B021-99.
005140           EXIT.
005150
005160      ******************************************************************
005170      * Eingangstabelle Tageskurse laden (INCOMING-RATES-FILE)
005180      ******************************************************************
005190       B030-LOAD-INCOMING-TABLE SECTION.
005200       B030-00.
005210           MOVE ZERO  TO C9-INCOMING-COUNT
005220           MOVE "N"   TO IR-EOF-FLAG
005230           READ INCOMING-RATES-FILE
005240               AT END SET IR-AT-EOF TO TRUE
005250           END-READ
005260           PERFORM B031-LOAD-INCOMING-ROW UNTIL IR-AT-EOF
005270           .
005280       B030-99.
005290           EXIT.
005300
005310       B031-LOAD-INCOMING-ROW SECTION.
005320       B031-00.
005330           IF  C9-INCOMING-COUNT < C9-INCOMING-MAX
005340               ADD 1 TO C9-INCOMING-COUNT
005350               MOVE IR-CURRENCY-CODE TO
005360                   IT-CURRENCY-CODE(C9-INCOMING-COUNT)
005370               MOVE IR-RATE-DATE     TO IT-RATE-DATE(C9-INCOMING-COUNT)
005380               MOVE IR-RATE-VALUE-X  TO IT-RATE-VALUE-X(C9-INCOMING-COUNT)
005390           ELSE
005400               DISPLAY "FEHLER: Eingangstabelle voll beim Laden"
005410           END-IF
005420           READ INCOMING-RATES-FILE
005430               AT END SET IR-AT-EOF TO TRUE
005440           END-READ
005450           .
005460       B031-99.
005470           EXIT.
005480
005490      ******************************************************************
005500      * Ende
005510      ******************************************************************
005520       B090-ENDE SECTION.
005530       B090-00.
005540           IF  NOT PRG-ABBRUCH
005550               PERFORM B910-REWRITE-MASTER
005560               CLOSE IMPORT-RESULT-REPORT
005570           END-IF
005580
005590           IF  PRG-ABBRUCH
005600               DISPLAY ">>> ABBRUCH !!! <<< aus " K-MODUL
005610           END-IF
005620           .
005630       B090-99.
005640           EXIT.
005650
005660      ******************************************************************
005670      * Verarbeitung -- Hauptlauf je Waehrungsserie
005680      ******************************************************************
005690       B100-VERARBEITUNG SECTION.
005700       B100-00.
005710           MOVE ZERO  TO C9-ENABLED-COUNT
005720           MOVE ZERO  TO GT-NEW-COUNT GT-UPDATED-COUNT GT-SKIPPED-COUNT
005730                         GT-TOTAL-PROCESSED GT-EARLIEST-DATE
005740                         GT-LATEST-DATE
005750           SET GT-NO-DATES-SEEN TO TRUE
005760
005770           MOVE "N"   TO CS-EOF-FLAG
005780           READ CURRENCY-SERIES-FILE
005790               AT END SET CS-AT-EOF TO TRUE
005800           END-READ
005810           PERFORM B110-PROCESS-CURRENCY-ROW UNTIL CS-AT-EOF
005820           CLOSE CURRENCY-SERIES-FILE
005830
005840      **  ---> Gesamtsummenzeile -- auch wenn keine Waehrung aktiv war
005850           PERFORM B800-EMIT-GRAND-TOTAL
005860           .
005870       B100-99.
005880           EXIT.
005890
005900       B110-PROCESS-CURRENCY-ROW SECTION.
005910       B110-00.
005920           IF  CS-ENABLED
005930               ADD 1 TO C9-ENABLED-COUNT
005940               PERFORM B120-FIND-START-DATE
005950               PERFORM B130-FETCH-INCOMING-RATES
005960               PERFORM B600-EMIT-RESULT-LINE
005970               PERFORM B150-ROLL-GRAND-TOTALS
005980           END-IF
005990           READ CURRENCY-SERIES-FILE
006000               AT END SET CS-AT-EOF TO TRUE
006010           END-READ
006020           .
006030       B110-99.
006040           EXIT.
006050
006060      ******************************************************************
006070      * Startdatum der laufenden Waehrung ermitteln: letztes Datum in
006080      * der Stammtabelle fuer USD/CS-CURRENCY-CODE + 1 Kalendertag,
006090      * oder unbeschraenkt, wenn noch kein Stammsatz vorliegt.
006100      ******************************************************************
006110       B120-FIND-START-DATE SECTION.
006120       B120-00.
006130           SET W-START-UNBOUNDED TO TRUE
006140           MOVE ZERO  TO W-LATEST-ON-FILE
006150           PERFORM B121-SCAN-MASTER-FOR-CCY
006160               VARYING C9-MSCAN-IDX FROM 1 BY 1
006170               UNTIL C9-MSCAN-IDX > C9-MASTER-COUNT
006180
006190           IF  W-START-BOUNDED
006200               MOVE W-LATEST-ON-FILE TO W-DATE-NUM
006210               PERFORM U210-NEXT-CALENDAR-DAY
006220               MOVE W-DATE-NUM TO W-START-DATE
006230           END-IF
006240           .
006250       B120-99.
006260           EXIT.
006270
006280       B121-SCAN-MASTER-FOR-CCY SECTION.
006290       B121-00.
006300           IF  MT-BASE-CCY(C9-MSCAN-IDX)   = K-BASE-CURRENCY
006310           AND MT-TARGET-CCY(C9-MSCAN-IDX) = CS-CURRENCY-CODE
006320               IF  W-START-UNBOUNDED
006330               OR  MT-RATE-DATE(C9-MSCAN-IDX) > W-LATEST-ON-FILE
006340                   MOVE MT-RATE-DATE(C9-MSCAN-IDX) TO W-LATEST-ON-FILE
006350                   SET W-START-BOUNDED TO TRUE
006360               END-IF
006370           END-IF
006380           .
006390       B121-99.
006400           EXIT.
006410
006420      ******************************************************************
006430      * Passende Zeilen der Eingangstabelle fuer die laufende Waehrung
006440      * holen und fortschreiben lassen
006450      ******************************************************************
006460       B130-FETCH-INCOMING-RATES SECTION.
006470       B130-00.
006480           MOVE ZERO  TO C9-FETCH-COUNT
006490           MOVE ZERO  TO IR-NEW-COUNT IR-UPDATED-COUNT
006500                         IR-SKIPPED-COUNT IR-TOTAL-PROCESSED
006510           MOVE ZERO  TO W-EARLIEST-DATE W-LATEST-DATE
006520           SET IR-NO-DATES-SEEN TO TRUE
006530           MOVE CS-CURRENCY-CODE TO IR-RESULT-CURRENCY
006540
006550           PERFORM B131-SCAN-INCOMING-ROW
006560               VARYING C9-SCAN-IDX FROM 1 BY 1
006570               UNTIL C9-SCAN-IDX > C9-INCOMING-COUNT
006580
006590           IF  IR-DATES-SEEN
006600               MOVE W-EARLIEST-DATE TO IR-EARLIEST-DATE
006610               MOVE W-LATEST-DATE   TO IR-LATEST-DATE
006620           ELSE
006630               MOVE ZERO TO IR-EARLIEST-DATE IR-LATEST-DATE
006640           END-IF
006650           .
006660       B130-99.
006670           EXIT.
006680
006690       B131-SCAN-INCOMING-ROW SECTION.
006700       B131-00.
006710           IF  IT-CURRENCY-CODE(C9-SCAN-IDX) = CS-CURRENCY-CODE
006720               IF  W-START-UNBOUNDED
006730               OR  IT-RATE-DATE(C9-SCAN-IDX) >= W-START-DATE
006740                   ADD 1 TO C9-FETCH-COUNT
006750                   IF  IR-NO-DATES-SEEN
006760                       MOVE IT-RATE-DATE(C9-SCAN-IDX) TO W-EARLIEST-DATE
006770                       MOVE IT-RATE-DATE(C9-SCAN-IDX) TO W-LATEST-DATE
006780                       SET IR-DATES-SEEN TO TRUE
006790                   ELSE
006800                       IF IT-RATE-DATE(C9-SCAN-IDX) < W-EARLIEST-DATE
006810                          MOVE IT-RATE-DATE(C9-SCAN-IDX)
006820                                               TO W-EARLIEST-DATE
006830                       END-IF
006840                       IF IT-RATE-DATE(C9-SCAN-IDX) > W-LATEST-DATE
006850                          MOVE IT-RATE-DATE(C9-SCAN-IDX) TO W-LATEST-DATE
006860                       END-IF
006870                   END-IF
006880                   MOVE IT-CURRENCY-CODE(C9-SCAN-IDX) TO W-INCOMING-CCY
006890                   MOVE IT-RATE-DATE(C9-SCAN-IDX)     TO W-INCOMING-DATE
006900                   MOVE IT-RATE-VALUE(C9-SCAN-IDX)    TO W-INCOMING-VALUE
006910                   PERFORM B140-SAVE-INCOMING-RATE
006920               END-IF
006930           END-IF
006940           .
006950       B131-99.
006960           EXIT.
006970
006980      ******************************************************************
006990      * Kurszeile sichern (Hauptlauf) -- zaehlt je Aktionskennzahl mit
007000      ******************************************************************
007010       B140-SAVE-INCOMING-RATE SECTION.
007020       B140-00.
007030           PERFORM B141-APPLY-SAVE-DECISION
007040           EVALUATE TRUE
007050               WHEN LINK-ACTION-NEW
007060                   ADD 1 TO IR-NEW-COUNT
007070               WHEN LINK-ACTION-UPDATED
007080                   ADD 1 TO IR-UPDATED-COUNT
007090               WHEN LINK-ACTION-SKIPPED
007100                   ADD 1 TO IR-SKIPPED-COUNT
007110           END-EVALUATE
007120           .
007130       B140-99.
007140           EXIT.
007150
007160      ******************************************************************
007170      * Kernentscheidung: Stammtabelle durchsuchen, FXRSAV0M rufen,
007180      * Stammtabelle entsprechend fortschreiben (ohne Mitzaehlen --
007190      * wird auch vom Altlauf THB gerufen)
007200      ******************************************************************
007210       B141-APPLY-SAVE-DECISION SECTION.
007220       B141-00.
007230           PERFORM B300-FIND-MASTER-ROW
007240
007250           IF  C9-FOUND-IDX > ZERO
007260               SET LINK-FOUND TO TRUE
007270               MOVE MT-RATE-VALUE(C9-FOUND-IDX) TO LINK-EXISTING-VALUE
007280           ELSE
007290               SET LINK-NOT-FOUND TO TRUE
007300               MOVE ZERO TO LINK-EXISTING-VALUE
007310           END-IF
007320           MOVE W-INCOMING-VALUE TO LINK-INCOMING-VALUE
007330
007340           CALL K-SAVE-MODUL USING LINK-REC
007350
007360           EVALUATE TRUE
007370               WHEN LINK-ACTION-NEW
007380                   PERFORM B310-INSERT-MASTER-ROW
007390               WHEN LINK-ACTION-UPDATED
007400                   MOVE W-INCOMING-VALUE TO MT-RATE-VALUE(C9-FOUND-IDX)
007410                   MOVE W-INCOMING-VALUE TO D-KURS
007420                   DISPLAY "WARNUNG: Kurs geaendert "
007430                           W-INCOMING-CCY " / " W-INCOMING-DATE
007440                           " neuer Kurs " D-KURS
007450               WHEN LINK-ACTION-SKIPPED
007460                   CONTINUE
007470           END-EVALUATE
007480           .
007490       B141-99.
007500           EXIT.
007510
007520      ******************************************************************
007530      * Binaersuche Stammtabelle nach BASE/TARGET/DATUM. Liefert
007540      * C9-FOUND-IDX (> 0, falls genau getroffen) und C9-INSERT-AT
007550      * (Einfuegeposition, falls nicht getroffen).
007560      ******************************************************************
007570       B300-FIND-MASTER-ROW SECTION.
007580       B300-00.
007590           MOVE 1               TO C9-BS-LOW
007600           MOVE C9-MASTER-COUNT TO C9-BS-HIGH
007610           MOVE ZERO            TO C9-FOUND-IDX
007620
007630           PERFORM B301-BINSRCH-STEP
007640               UNTIL C9-BS-LOW > C9-BS-HIGH OR C9-FOUND-IDX > ZERO
007650
007660           IF  C9-FOUND-IDX = ZERO
007670               MOVE C9-BS-LOW TO C9-INSERT-AT
007680           ELSE
007690               MOVE C9-FOUND-IDX TO C9-INSERT-AT
007700           END-IF
007710           .
007720       B300-99.
007730           EXIT.
007740
007750       B301-BINSRCH-STEP SECTION.
007760       B301-00.
007770           COMPUTE C9-BS-MID = (C9-BS-LOW + C9-BS-HIGH) / 2
007780
007790           IF  MT-TARGET-CCY(C9-BS-MID) = W-INCOMING-CCY
007800           AND MT-RATE-DATE(C9-BS-MID)  = W-INCOMING-DATE
007810               MOVE C9-BS-MID TO C9-FOUND-IDX
007820           ELSE
007830               IF  MT-TARGET-CCY(C9-BS-MID) < W-INCOMING-CCY
007840               OR (MT-TARGET-CCY(C9-BS-MID) = W-INCOMING-CCY
007850                   AND MT-RATE-DATE(C9-BS-MID) < W-INCOMING-DATE)
007860                   COMPUTE C9-BS-LOW = C9-BS-MID + 1
007870               ELSE
007880                   COMPUTE C9-BS-HIGH = C9-BS-MID - 1
007890               END-IF
007900           END-IF
007910           .
007920       B301-99.
007930           EXIT.
007940
007950      ******************************************************************
007960      * Neuen Satz in Stammtabelle einfuegen (verschieben + einsetzen)
007970      ******************************************************************
007980       B310-INSERT-MASTER-ROW SECTION.
007990       B310-00.
008000           IF  C9-MASTER-COUNT < C9-MASTER-MAX
008010               ADD 1 TO C9-MASTER-COUNT
008020               IF  C9-INSERT-AT < C9-MASTER-COUNT
008030                   COMPUTE C9-SHIFT-START = C9-MASTER-COUNT - 1
008040                   PERFORM B311-SHIFT-MASTER-ROW
008050                       VARYING C9-SHIFT-IDX FROM C9-SHIFT-START BY -1
008060                       UNTIL C9-SHIFT-IDX < C9-INSERT-AT
008070               END-IF
008080               MOVE K-BASE-CURRENCY  TO MT-BASE-CCY(C9-INSERT-AT)
008090               MOVE W-INCOMING-CCY   TO MT-TARGET-CCY(C9-INSERT-AT)
008100               MOVE W-INCOMING-DATE  TO MT-RATE-DATE(C9-INSERT-AT)
008110               MOVE W-INCOMING-VALUE TO MT-RATE-VALUE(C9-INSERT-AT)
008120           ELSE
008130               DISPLAY "FEHLER: Stammtabelle voll - Satz verworfen"
008140           END-IF
008150           .
008160       B310-99.
008170           EXIT.
008180
008190       B311-SHIFT-MASTER-ROW SECTION.
008200       B311-00.
008210           COMPUTE C9-SHIFT-TO = C9-SHIFT-IDX + 1
008220           MOVE MASTER-ENTRY(C9-SHIFT-IDX) TO MASTER-ENTRY(C9-SHIFT-TO)
008230           .
008240       B311-99.
008250           EXIT.
008260
008270      ******************************************************************
008280      * laufende Waehrung in Gesamtsumme aufrollen
008290      ******************************************************************
008300       B150-ROLL-GRAND-TOTALS SECTION.
008310       B150-00.
008320           ADD IR-NEW-COUNT     TO GT-NEW-COUNT
008330           ADD IR-UPDATED-COUNT TO GT-UPDATED-COUNT
008340           ADD IR-SKIPPED-COUNT TO GT-SKIPPED-COUNT
008350
008360           IF  IR-DATES-SEEN
008370               IF  GT-NO-DATES-SEEN
008380                   MOVE IR-EARLIEST-DATE TO GT-EARLIEST-DATE
008390                   MOVE IR-LATEST-DATE   TO GT-LATEST-DATE
008400                   SET GT-DATES-SEEN TO TRUE
008410               ELSE
008420                   IF  IR-EARLIEST-DATE < GT-EARLIEST-DATE
008430                       MOVE IR-EARLIEST-DATE TO GT-EARLIEST-DATE
008440                   END-IF
008450                   IF  IR-LATEST-DATE > GT-LATEST-DATE
008460                       MOVE IR-LATEST-DATE TO GT-LATEST-DATE
008470                   END-IF
008480               END-IF
008490           END-IF
008500           .
008510       B150-99.
008520           EXIT.
008530
008540      ******************************************************************
008550      * Ergebniszeile drucken (Kontrollwechsel je Waehrung)
008560      ******************************************************************
008570       B600-EMIT-RESULT-LINE SECTION.
008580       B600-00.
008590           COMPUTE IR-TOTAL-PROCESSED = IR-NEW-COUNT + IR-UPDATED-COUNT
008600                                      + IR-SKIPPED-COUNT
008610
008620           MOVE IR-RESULT-CURRENCY TO RPL-CURRENCY
008630           MOVE IR-NEW-COUNT       TO RPL-NEW-COUNT
008640           MOVE IR-UPDATED-COUNT   TO RPL-UPDATED-COUNT
008650           MOVE IR-SKIPPED-COUNT   TO RPL-SKIPPED-COUNT
008660           MOVE IR-TOTAL-PROCESSED TO RPL-TOTAL-PROCESSED
008670
008680           IF  IR-DATES-SEEN
008690               MOVE IR-EARLIEST-DATE TO RPL-EARLIEST-DATE
008700               MOVE IR-LATEST-DATE   TO RPL-LATEST-DATE
008710           ELSE
008720               MOVE SPACES TO RPL-EARLIEST-DATE RPL-LATEST-DATE
008730           END-IF
008740
008750           WRITE REPORT-LINE
008760           .
008770       B600-99.
008780           EXIT.
008790
008800      ******************************************************************
008810      * Gesamtsummenzeile "ALL"
008820      ******************************************************************
008830       B800-EMIT-GRAND-TOTAL SECTION.
008840       B800-00.
008850           COMPUTE GT-TOTAL-PROCESSED = GT-NEW-COUNT + GT-UPDATED-COUNT
008860                                       + GT-SKIPPED-COUNT
008870
008880           MOVE "ALL"               TO IR-RESULT-CURRENCY
008890           MOVE GT-NEW-COUNT        TO IR-NEW-COUNT
008900           MOVE GT-UPDATED-COUNT    TO IR-UPDATED-COUNT
008910           MOVE GT-SKIPPED-COUNT    TO IR-SKIPPED-COUNT
008920           MOVE GT-TOTAL-PROCESSED  TO IR-TOTAL-PROCESSED
008930
008940           IF  GT-DATES-SEEN
008950               MOVE GT-EARLIEST-DATE TO IR-EARLIEST-DATE
008960               MOVE GT-LATEST-DATE   TO IR-LATEST-DATE
008970               SET IR-DATES-SEEN TO TRUE
008980           ELSE
008990               MOVE ZERO TO IR-EARLIEST-DATE IR-LATEST-DATE
009000               SET IR-NO-DATES-SEEN TO TRUE
009010           END-IF
009020
009030           PERFORM B600-EMIT-RESULT-LINE
009040           .
009050       B800-99.
009060           EXIT.
009070
009080      ******************************************************************
009090      * Altlauf THB -- Einzelwaehrung, dieselbe INCOMING-RATES-FILE,
009100      * eigenes globales Startdatum (juengstes Datum ueber alle
009110      * Waehrungen der Stammtabelle), verwirft Zeilen ohne gueltigen
009120      * Zahlenkurs (Platzhalter aus der rohen CSV-Quelle)
009130      ******************************************************************
009140       B700-LEGACY-THB-IMPORT SECTION.
009150       B700-00.
009160           PERFORM B720-FIND-GLOBAL-START-DATE
009170
009180           MOVE "N" TO IR-EOF-FLAG
009190           OPEN INPUT INCOMING-RATES-FILE
009200           IF  IR-FILE-NOK
009210               DISPLAY "FEHLER OPEN INCOMING-RATES-FILE (Altlauf): "
009220                       IR-FILE-STATUS
009230               EXIT SECTION
009240           END-IF
009250
009260           READ INCOMING-RATES-FILE
009270               AT END SET IR-AT-EOF TO TRUE
009280           END-READ
009290           PERFORM B730-READ-LEGACY-ROW UNTIL IR-AT-EOF
009300           CLOSE INCOMING-RATES-FILE
009310           .
009320       B700-99.
009330           EXIT.
009340
009350       B720-FIND-GLOBAL-START-DATE SECTION.
009360       B720-00.
009370           SET W-START-UNBOUNDED TO TRUE
009380           MOVE ZERO TO W-LATEST-ON-FILE
009390
009400           PERFORM B721-SCAN-MASTER-GLOBAL
009410               VARYING C9-MSCAN-IDX FROM 1 BY 1
009420               UNTIL C9-MSCAN-IDX > C9-MASTER-COUNT
009430
009440           IF  W-START-BOUNDED
009450               MOVE W-LATEST-ON-FILE TO W-DATE-NUM
009460               PERFORM U210-NEXT-CALENDAR-DAY
009470               MOVE W-DATE-NUM TO W-START-DATE
009480           END-IF
009490           .
009500       B720-99.
009510           EXIT.
009520
009530       B721-SCAN-MASTER-GLOBAL SECTION.
009540       B721-00.
009550           IF  W-START-UNBOUNDED
009560           OR  MT-RATE-DATE(C9-MSCAN-IDX) > W-LATEST-ON-FILE
009570               MOVE MT-RATE-DATE(C9-MSCAN-IDX) TO W-LATEST-ON-FILE
009580               SET W-START-BOUNDED TO TRUE
009590           END-IF
009600           .
009610       B721-99.
009620           EXIT.
009630
009640      ******************************************************************
009650      * Eine Zeile der Altlauf-CSV pruefen und ggf. sichern. Platzhalter
009660      * (kein gueltiger Zahlenwert in IR-RATE-DIGITS) werden verworfen.
009670      ******************************************************************
009680       B730-READ-LEGACY-ROW SECTION.
009690       B730-00.
009700           IF  IR-CURRENCY-CODE = K-LEGACY-CCY
009710               IF  IR-RATE-DIGITS IS NUMERIC
009720                   IF  W-START-UNBOUNDED OR IR-RATE-DATE >= W-START-DATE
009730                       MOVE IR-CURRENCY-CODE TO W-INCOMING-CCY
009740                       MOVE IR-RATE-DATE     TO W-INCOMING-DATE
009750                       MOVE IR-RATE-VALUE    TO W-INCOMING-VALUE
009760                       PERFORM B141-APPLY-SAVE-DECISION
009770                   END-IF
009780               END-IF
009790           END-IF
009800           READ INCOMING-RATES-FILE
009810               AT END SET IR-AT-EOF TO TRUE
009820           END-READ
009830           .
009840       B730-99.
009850           EXIT.
009860
009870      ******************************************************************
009880      * Neue Stammdatei schreiben (Stammtabelle ist aufsteigend)
009890      ******************************************************************
009900       B910-REWRITE-MASTER SECTION.
009910       B910-00.
009920           OPEN OUTPUT EXCHANGE-RATE-MASTER-OUT
009930           IF  MO-FILE-NOK
009940               DISPLAY "FEHLER OPEN EXCHANGE-RATE-MASTER-OUT: "
009950                       MO-FILE-STATUS
009960               SET PRG-ABBRUCH TO TRUE
009970               EXIT SECTION
009980           END-IF
009990
010000           PERFORM B911-WRITE-MASTER-ROW
010010               VARYING C9-WRITE-IDX FROM 1 BY 1
010020               UNTIL C9-WRITE-IDX > C9-MASTER-COUNT
010030
010040           CLOSE EXCHANGE-RATE-MASTER-OUT
010050           .
010060       B910-99.
010070           EXIT.
010080
010090       B911-WRITE-MASTER-ROW SECTION.
010100       B911-00.
010110           MOVE MT-BASE-CCY(C9-WRITE-IDX)   TO ER-BASE-CURRENCY-CODE
010120                                                OF EXCHANGE-RATE-OUT
010130           MOVE MT-TARGET-CCY(C9-WRITE-IDX) TO ER-TARGET-CURRENCY-CODE
010140                                                OF EXCHANGE-RATE-OUT
010150           MOVE MT-RATE-DATE(C9-WRITE-IDX)  TO ER-RATE-DATE
010160                                                OF EXCHANGE-RATE-OUT
010170           MOVE MT-RATE-VALUE(C9-WRITE-IDX) TO ER-RATE-VALUE
010180                                                OF EXCHANGE-RATE-OUT
010190           WRITE EXCHANGE-RATE-OUT
010200           .
010210       B911-99.
010220           EXIT.
010230
010240      ******************************************************************
010250      * Initialisierung von Feldern und Strukturen
010260      ******************************************************************
010270       C000-INIT SECTION.
010280       C000-00.
010290           INITIALIZE SCHALTER
010300           MOVE ZERO TO LINK-ACTION-CODE
010310           .
010320       C000-99.
010330           EXIT.
010340
010350      ******************************************************************
010360      * Naechsten Kalendertag ermitteln (W-DATE-NUM, CCYYMMDD)
010370      ******************************************************************
010380       U210-NEXT-CALENDAR-DAY SECTION.
010390       U210-00.
010400           ADD 1 TO W-DATE-DD
010410           PERFORM U220-NORMALIZE-DATE
010420           .
010430       U210-99.
010440           EXIT.
010450
010460       U220-NORMALIZE-DATE SECTION.
010470       U220-00.
010480           PERFORM U230-DAYS-IN-MONTH
010490           IF  W-DATE-DD > C4-DAYS-IN-MONTH
010500               MOVE 1 TO W-DATE-DD
010510               ADD 1 TO W-DATE-MM
010520               IF  W-DATE-MM > 12
010530                   MOVE 1 TO W-DATE-MM
010540                   ADD 1 TO W-DATE-CCYY
010550               END-IF
010560           END-IF
010570           .
010580       U220-99.
010590           EXIT.
010600
010610      ******************************************************************
010620      * Monatslaenge (mit Schaltjahrpruefung Februar, CCYY-Feld)
010630      ******************************************************************
010640       U230-DAYS-IN-MONTH SECTION.
010650       U230-00.
010660           MOVE ML-ENTRY(W-DATE-MM) TO C4-DAYS-IN-MONTH
010670           IF  W-DATE-MM = 2
010680               DIVIDE W-DATE-CCYY BY 4   GIVING C9-DIV-TEMP
010690                                         REMAINDER C4-REM4
010700               DIVIDE W-DATE-CCYY BY 100 GIVING C9-DIV-TEMP
010710                                         REMAINDER C4-REM100
010720               DIVIDE W-DATE-CCYY BY 400 GIVING C9-DIV-TEMP
010730                                         REMAINDER C4-REM400
010740               IF  C4-REM4 = ZERO
010750               AND (C4-REM100 NOT = ZERO OR C4-REM400 = ZERO)
010760                   MOVE 29 TO C4-DAYS-IN-MONTH
010770               END-IF
010780           END-IF
010790           .
010800       U230-99.
010810           EXIT.
010820
010830      ******************************************************************
010840      * ENDE Source-Programm
010850      ******************************************************************
