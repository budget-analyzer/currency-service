000100      ******************************************************************
000110      * FXCURSC  -- Satzbild CURRENCY-SERIES (Waehrungsserien-Stamm)
000120      *
000130      * Letzte Aenderung :: 2024-02-05
000140      * Letzte Version   :: A.00.00
000150      * Kurzbeschreibung :: Eingabesatz Waehrungsserien fuer FXRDRV0O
000160      * Auftrag          :: FXIMP-1
000170      *-------|----------|-----|---------------------------------------*
000180      *A.00.00|2024-02-05| kl  | Neuerstellung
000190      *----------------------------------------------------------------*
000200      * Ein Satz je Waehrung, die vom Kursimport beruecksichtigt
000210      * werden kann. CS-ENABLED-FLAG steuert, ob die Waehrung in
000220      * diesem Lauf tatsaechlich importiert wird (siehe B100-
000230      * VERARBEITUNG in FXRDRV0O).
000240      ******************************************************************
000250       01  CURRENCY-SERIES-REC.
000260           05  CS-SERIES-ID            PIC 9(09).
000270           05  CS-CURRENCY-CODE        PIC X(03).
000280           05  CS-PROVIDER-SERIES-ID   PIC X(50).
000290           05  CS-ENABLED-FLAG         PIC X(01).
000300               88  CS-ENABLED                   VALUE "Y".
000310               88  CS-DISABLED                  VALUE "N".
000320           05  FILLER                  PIC X(01).
