000100      ******************************************************************
000110      * FXEXRTC  -- Satzbild EXCHANGE-RATE (Wechselkurs-Stammdatei)
000120      *
000130      * Letzte Aenderung :: 2024-02-05
000140      * Letzte Version   :: A.00.00
000150      * Kurzbeschreibung :: Stammsatz Wechselkurs fuer FXRDRV0O
000160      * Auftrag          :: FXIMP-1
000170      *-------|----------|-----|---------------------------------------*
000180      *A.00.00|2024-02-05| kl  | Neuerstellung
000190      *----------------------------------------------------------------*
000200      * Schluessel: ER-BASE-CURRENCY-CODE + ER-TARGET-CURRENCY-CODE +
000210      * ER-RATE-DATE, aufsteigend je Waehrung in der Stammdatei.
000220      * ER-BASE-CURRENCY-CODE ist heute stets "USD" -- einzeln
000230      * gefuehrt statt angenommen, damit ein spaeteres Mehr-Basis-
000240      * waehrungs-Design moeglich bleibt, ohne die Stammdatei neu
000250      * aufzubauen.  Satzlaenge 29 Byte: BASE(3) + TARGET(3) +
000260      * RATE-DATE(8) + RATE-VALUE(14, wie FXINRTC) + FILLER(1).
000270      ******************************************************************
000280       01  EXCHANGE-RATE-REC.
000290           05  ER-BASE-CURRENCY-CODE   PIC X(03)  VALUE "USD".
000300           05  ER-TARGET-CURRENCY-CODE PIC X(03).
000310           05  ER-RATE-DATE            PIC 9(08).
000320           05  ER-RATE-VALUE-X.
000330               10  ER-RATE-SIGN        PIC X(01).
000340               10  ER-RATE-DIGITS      PIC 9(13).
000350           05  ER-RATE-VALUE REDEFINES ER-RATE-VALUE-X
000360                                       PIC S9(07)V9(06)
000370                                           SIGN IS LEADING SEPARATE.
000380           05  FILLER                  PIC X(01).
