000100      ******************************************************************
000110      * FXRSAV0M -- Kursvergleich und Fortschreibung Stammdatei
000120      *
000130      * Letzte Aenderung :: 2024-02-09
000140      * Letzte Version   :: B.00.01
000150      * Kurzbeschreibung :: Vergleicht einen eingehenden Tageskurs mit
000160      *                     dem Stammsatz (falls vorhanden) und liefert
000170      *                     dem Rufer eine Aktionskennzahl zurueck
000180      *                     (NEU / GEAENDERT / UNVERAENDERT). Die
000190      *                     Stammtabelle selbst fuehrt der Rufer.
000200      * Auftrag          :: FXIMP-1
000210      *-------|----------|-----|---------------------------------------*
000220      * Vers. | Datum    | von | Kommentar                             *
000230      *-------|----------|-----|---------------------------------------*
000240      *A.00.00|1987-06-02| kl  | Neuerstellung (Wertvergleich THB)
000250      *A.01.00|1993-08-15| mh  | Vergleichslogik an geaenderte Kurs-
000260      *       |          |     | feldbreite angepasst (Auftrag FX-114)
000270      *A.01.01|1998-09-30| ts  | Jahr-2000-Pruefung CCYY-Feld durch-
000280      *       |          |     | gefuehrt, Stammdatum bereits acht-
000290      *       |          |     | stellig CCYYMMDD, keine Aenderung
000300      *       |          |     | erforderlich
000310      *B.00.00|2024-02-05| kl  | Neufassung fuer Waehrungsserien-
000320      *       |          |     | Mehrfachimport: LINK-REC um Aktions-
000330      *       |          |     | kennzahl erweitert (Auftrag FXIMP-1)
000340      *B.00.01|2024-02-09| kl  | Praezision auf S9(7)V9(6) umgestellt,
000350      *       |          |     | kein ROUNDED -- Kurs wird unveraendert
000360      *       |          |     | abgelegt (Auftrag FXIMP-3)
000370      *----------------------------------------------------------------*
000380      *
000390      * Programmbeschreibung
000400      * --------------------
000410      * Wird von FXRDRV0O fuer jeden Tageskurs (Haupt- wie Altlauf)
000420      * gerufen. LINK-FOUND-FLAG und LINK-EXISTING-VALUE werden vom
000430      * Rufer aus seiner Stammtabelle vorbelegt (Ergebnis seiner
000440      * eigenen Schluesselsuche); dieses Modul vergleicht nur und
000450      * setzt LINK-ACTION-CODE. Gibt es noch keinen Stammsatz fuer die
000460      * Waehrung ueberhaupt (allererster Import), liefert die Suche des
000470      * Rufers ohnehin LINK-NOT-FOUND, so dass derselbe Zweig greift --
000480      * ein eigener Sonderfall ist nicht noetig.
000490      *
000500      ******************************************************************
000510
000520       IDENTIFICATION DIVISION.
000530
000540       PROGRAM-ID. FXRSAV0M.
000550
000560       AUTHOR.        K. LEHNER.
000570       INSTALLATION.  FX-ABRECHNUNG.
000580       DATE-WRITTEN.  1987-06-02.
000590       DATE-COMPILED.
000600       SECURITY.      NUR FUER INTERNE VERWENDUNG.
000610
000620       ENVIRONMENT DIVISION.
000630       CONFIGURATION SECTION.
000640       SPECIAL-NAMES.
000650           SWITCH-15 IS ANZEIGE-VERSION
000660               ON STATUS IS SHOW-VERSION
000670           CLASS ALPHNUM IS "0123456789"
000680                            "abcdefghijklmnopqrstuvwxyz"
000690                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000700                            " .,;-_!$%&/=*+".
000710
000720       INPUT-OUTPUT SECTION.
000730       FILE-CONTROL.
000740
000750       DATA DIVISION.
000760       FILE SECTION.
000770
000780       WORKING-STORAGE SECTION.
000790      *-------------------------------------------------------------------
000800      * Comp-Felder: Praefix Cn mit n = Anzahl Digits
000810      *-------------------------------------------------------------------
000820       01          COMP-FELDER.
000830           05      C4-ANZ              PIC S9(04) COMP.
000840           05      C4-COUNT            PIC S9(04) COMP.
000850           05      FILLER              PIC X(01).
000860
000870      *-------------------------------------------------------------------
000880      * Display-Felder: Praefix D
000890      *-------------------------------------------------------------------
000900       01          DISPLAY-FELDER.
000910           05      D-NUM4              PIC -9(04).
000920           05      D-KURS              PIC -9(07).9(06).
000930           05      D-KURS-X REDEFINES D-KURS
000940                                       PIC X(14).
000950           05      FILLER              PIC X(01).
000960
000970      *-------------------------------------------------------------------
000980      * Felder mit konstantem Inhalt: Praefix K
000990      *-------------------------------------------------------------------
001000       01          KONSTANTE-FELDER.
001010           05      K-MODUL             PIC X(08)  VALUE "FXRSAV0M".
001020           05      FILLER              PIC X(01).
001030
001040      *----------------------------------------------------------------*
001050      * Conditional-Felder
001060      *----------------------------------------------------------------*
001070       01          SCHALTER.
001080           05      PRG-STATUS          PIC 9.
001090                88 PRG-OK                         VALUE ZERO.
001100                88 PRG-ABBRUCH                    VALUE 2.
001110
001120           05      WERT-VERGLEICH-FLAG PIC 9      VALUE ZERO.
001130                88 WERT-GLEICH                    VALUE ZERO.
001140                88 WERT-UNGLEICH                  VALUE 1.
001150
001160           05      FILLER              PIC X(01).
001170
001180      *-------------------------------------------------------------------
001190      * weitere Arbeitsfelder
001200      *-------------------------------------------------------------------
001210       01          WORK-FELDER.
001220           05      W-DUMMY             PIC X(02).
001230           05      FILLER              PIC X(01).
001240
001250       LINKAGE SECTION.
001260      *-->    Uebergabe aus Hauptprogramm (FXRDRV0O)
001270       01     LINK-REC.
001280           05  LINK-HDR.
001290      *          vom Rufer vorbelegt: Ergebnis seiner Stammsuche
001300            10 LINK-FOUND-FLAG         PIC X(01).
001310               88 LINK-FOUND                      VALUE "Y".
001320               88 LINK-NOT-FOUND                  VALUE "N".
001330      *          vom Modul gesetzt: wie zu verfahren ist
001340            10 LINK-ACTION-CODE        PIC 9(01).
001350               88 LINK-ACTION-NEW                 VALUE 1.
001360               88 LINK-ACTION-UPDATED             VALUE 2.
001370               88 LINK-ACTION-SKIPPED             VALUE 3.
001380           05  LINK-DATA.
001390      *          Stammwert, falls LINK-FOUND = "Y" (sonst ZERO)
001400            10 LINK-EXISTING-VALUE-X.
001410               15 LINK-EXISTING-SIGN   PIC X(01).
001420               15 LINK-EXISTING-DIGITS PIC 9(13).
001430            10 LINK-EXISTING-VALUE REDEFINES LINK-EXISTING-VALUE-X
001440                                        PIC S9(07)V9(06)
001450                                            SIGN IS LEADING SEPARATE.
001460      *          eingehender Tageskurs
001470            10 LINK-INCOMING-VALUE-X.
001480               15 LINK-INCOMING-SIGN   PIC X(01).
001490               15 LINK-INCOMING-DIGITS PIC 9(13).
001500            10 LINK-INCOMING-VALUE REDEFINES LINK-INCOMING-VALUE-X
001510                                        PIC S9(07)V9(06)
001520                                            SIGN IS LEADING SEPARATE.
001530
001540       PROCEDURE DIVISION USING LINK-REC.
001550      ******************************************************************
001560      * Steuerungs-Section
001570      ******************************************************************
001580       A100-STEUERUNG SECTION.
001590       A100-00.
001600      **  ---> wenn SWITCH-15 gesetzt ist
001610      **  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
001620           IF  SHOW-VERSION
001630               DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001640               STOP RUN
001650           END-IF
001660
001670      **  ---> Vorlauf: Felder initialisieren
001680           PERFORM B000-VORLAUF
001690
001700      **  ---> Verarbeitung: Kursvergleich
001710           PERFORM B100-VERARBEITUNG
001720
001730      **  ---> Nachlauf
001740           PERFORM B090-ENDE
001750           EXIT PROGRAM
001760           .
001770       A100-99.
001780           EXIT.
001790
001800      ******************************************************************
001810      * Vorlauf
001820      ******************************************************************
001830       B000-VORLAUF SECTION.
001840       B000-00.
001850           PERFORM C000-INIT
001860           .
001870       B000-99.
001880           EXIT.
001890
001900      ******************************************************************
001910      * Ende
001920      ******************************************************************
001930       B090-ENDE SECTION.
001940       B090-00.
001950           IF PRG-ABBRUCH
001960              DISPLAY "   >>> ABBRUCH !!! <<< aus >", K-MODUL, "<"
001970           END-IF
001980           .
001990       B090-99.
002000           EXIT.
002010
002020      ******************************************************************
002030      * Verarbeitung: Vergleich Stammwert / eingehender Kurs
002040      *
002050      * LINK-NOT-FOUND            -->  NEU      (kein Stammsatz, egal
002060      *                                          ob erster Import der
002070      *                                          Waehrung oder nur
002080      *                                          dieses Datum neu)
002090      * LINK-FOUND, Werte gleich  -->  UNVERAENDERT (verwerfen)
002100      * LINK-FOUND, Werte ungleich-->  GEAENDERT (Stammwert ueberschreiben
002110      ******************************************************************
002120       B100-VERARBEITUNG SECTION.
002130       B100-00.
002140           IF LINK-NOT-FOUND
002150              SET LINK-ACTION-NEW TO TRUE
002160              EXIT SECTION
002170           END-IF
002180
002190           IF LINK-EXISTING-VALUE = LINK-INCOMING-VALUE
002200              SET WERT-GLEICH TO TRUE
002210           ELSE
002220              SET WERT-UNGLEICH TO TRUE
002230           END-IF
002240
002250           IF WERT-GLEICH
002260              SET LINK-ACTION-SKIPPED TO TRUE
002270           ELSE
002280              SET LINK-ACTION-UPDATED TO TRUE
002290              MOVE LINK-EXISTING-VALUE TO D-KURS
002300           END-IF
002310           .
002320       B100-99.
002330           EXIT.
002340
002350      ******************************************************************
002360      * Initialisierung von Feldern und Strukturen
002370      ******************************************************************
002380       C000-INIT SECTION.
002390       C000-00.
002400           INITIALIZE SCHALTER
002410           MOVE ZERO TO LINK-ACTION-CODE
002420           .
002430       C000-99.
002440           EXIT.
002450
002460      ******************************************************************
002470      * ENDE Source-Programm
002480      ******************************************************************
