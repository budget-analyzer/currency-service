000100      ******************************************************************
000110      * FXRESLC  -- Satzbild IMPORT-RESULT (Summensatz Kursimport)
000120      *
000130      * Letzte Aenderung :: 2024-02-05
000140      * Letzte Version   :: A.00.00
000150      * Kurzbeschreibung :: Summensatz je Waehrung und Gesamtsumme,
000160      *                     im Hauptlauf nach jeder Waehrungsserie
000170      *                     bzw. am Laufende einmal als "ALL"
000180      *                     belegt und nach REPORT-LINE uebertragen
000190      * Auftrag          :: FXIMP-1
000200      *-------|----------|-----|---------------------------------------*
000210      *A.00.00|2024-02-05| kl  | Neuerstellung
000220      *----------------------------------------------------------------*
000230      * IR-RESULT-CURRENCY = "ALL" auf der Gesamtsummenzeile.
000240      * IR-TOTAL-PROCESSED = IR-NEW-COUNT + IR-UPDATED-COUNT +
000250      *                       IR-SKIPPED-COUNT  (siehe B600-EMIT-
000260      *                       RESULT-LINE in FXRDRV0O).  Die bedruckte
000270      *                       Zeile selbst (Waehrung, die drei
000280      *                       Aktionszaehler, Summe verarbeitet sowie
000290      *                       fruehestes/spaetestes Datum) ist direkt
000300      *                       im FD von IMPORT-RESULT-REPORT als
000310      *                       REPORT-LINE beschrieben, nicht hier --
000320      *                       sonst traegt dieser Kopierbereich den
000330      *                       Summensatz ein zweites Mal mit, wenn er
000340      *                       in die Datei-Sektion kopiert wird.
000350      ******************************************************************
000360       01  IMPORT-RESULT-REC.
000370           05  IR-RESULT-CURRENCY      PIC X(03).
000380           05  IR-NEW-COUNT            PIC 9(07).
000390           05  IR-UPDATED-COUNT        PIC 9(07).
000400           05  IR-SKIPPED-COUNT        PIC 9(07).
000410           05  IR-TOTAL-PROCESSED      PIC 9(07).
000420           05  IR-EARLIEST-DATE        PIC 9(08).
000430           05  IR-LATEST-DATE          PIC 9(08).
000440           05  IR-DATES-SEEN-FLAG      PIC X(01).
000450               88  IR-DATES-SEEN               VALUE "Y".
000460               88  IR-NO-DATES-SEEN             VALUE "N".
000470           05  FILLER                  PIC X(01).
