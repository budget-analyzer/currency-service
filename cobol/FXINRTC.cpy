000100      ******************************************************************
000110      * FXINRTC  -- Satzbild INCOMING-RATE (Tageskurs vom Provider)
000120      *
000130      * Letzte Aenderung :: 2024-02-05
000140      * Letzte Version   :: A.00.00
000150      * Kurzbeschreibung :: Eingabesatz Tageskurs fuer FXRDRV0O
000160      * Auftrag          :: FXIMP-1
000170      *-------|----------|-----|---------------------------------------*
000180      *A.00.00|2024-02-05| kl  | Neuerstellung
000190      *----------------------------------------------------------------*
000200      * Satzlaenge 26 Byte: CURRENCY-CODE(3) + RATE-DATE(8) +
000210      * RATE-VALUE(14, Vorzeichen voranstehend getrennt + 13 Ziffern,
000220      * Dezimalpunkt nicht gespeichert -- vgl. S9(7)V9(6)) + FILLER(1).
000230      * IR-RATE-VALUE traegt fuer den Hauptlauf bereits einen
000240      * gueltigen Zahlenwert (fehlende Kurse werden providerseitig
000250      * vor Erzeugung dieses Satzes verworfen); fuer den Altlauf
000260      * THB wird derselbe Satzbereich als Zeichenfeld ueberlagert
000270      * geprueft, weil die rohe CSV-Zeile einen Platzhalter statt
000280      * eines Kurses tragen kann (siehe B730-READ-LEGACY-ROW in
000290      * FXRDRV0O).
000300      ******************************************************************
000310       01  INCOMING-RATE-REC.
000320           05  IR-CURRENCY-CODE        PIC X(03).
000330           05  IR-RATE-DATE            PIC 9(08).
000340           05  IR-RATE-VALUE-X.
000350               10  IR-RATE-SIGN        PIC X(01).
000360               10  IR-RATE-DIGITS      PIC 9(13).
000370           05  IR-RATE-VALUE REDEFINES IR-RATE-VALUE-X
000380                                       PIC S9(07)V9(06)
000390                                           SIGN IS LEADING SEPARATE.
000400           05  FILLER                  PIC X(01).
